000100********************************************
000200*                                          *
000300*  Record Definition For Monthly Cost      *
000400*    Output File (COST-FILE)               *
000500*    One record per resource-month         *
000600********************************************
000700*  File size 124 bytes.
000800*
000900* 11/02/2026 VBC - Created for the backup costing batch run.
001000* 16/02/2026 VBC - Added CB-OUT-BRK-TABLE redefines so CBCOST can
001100*                  post the per-schedule breakdown by table index
001200*                  instead of six separate MOVE statements.
001300*
001400 01  CB-OUT-RECORD.
001500*   Echo of the resource type and size from CB-RES-RECORD.
001600     03  CB-OUT-RES-TYPE       PIC X(4).
001700     03  CB-OUT-RES-SIZE-GB    PIC 9(7)V9(2).
001800*   Month index 1 thru 12, ascending within a resource.
001900     03  CB-OUT-MONTH-NO       PIC 9(2).
002000*   Total cost for the month - sum of unrounded schedule costs,
002100*   rounded half-away-from-zero to 6 decimals.
002200     03  CB-OUT-MONTH-COST     PIC 9(9)V9(6).
002300*   Per-schedule cost breakdown, zero when a schedule is not used
002400*   for this resource. Order matches CB-SCH-TABLE in wscbsched.cob
002500     03  CB-OUT-BRK-GROUP.
002600         05  CB-OUT-BRK-INTRADAY   PIC 9(9)V9(6).
002700         05  CB-OUT-BRK-DAILY      PIC 9(9)V9(6).
002800         05  CB-OUT-BRK-WEEKLY     PIC 9(9)V9(6).
002900         05  CB-OUT-BRK-MON180     PIC 9(9)V9(6).
003000         05  CB-OUT-BRK-MON365     PIC 9(9)V9(6).
003100         05  CB-OUT-BRK-YEARLY     PIC 9(9)V9(6).
003200     03  FILLER                PIC X(4).
003300*
003400 01  CB-OUT-BRK-TABLE REDEFINES CB-OUT-RECORD.
003500     03  FILLER                PIC X(30).
003600     03  CB-OUT-BRK-ENTRY OCCURS 6 TIMES
003700                           INDEXED BY CB-OUT-BRK-IDX
003800                           PIC 9(9)V9(6).
003900     03  FILLER                PIC X(4).
004000*
