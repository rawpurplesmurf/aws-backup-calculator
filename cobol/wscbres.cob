000100********************************************
000200*                                          *
000300*  Record Definition For Resource Input    *
000400*           File (RESOURCE-FILE)           *
000500*     One record per backed-up resource    *
000600********************************************
000700*  File size 30 bytes.
000800*
000900* 11/02/2026 VBC - Created for the backup costing batch run.
001000* 13/02/2026 VBC - Added trailing filler after size review.
001100*
001200 01  CB-RES-RECORD.
001300*   Resource type code - EBS, EFS or RDS - validated by CBCOST.
001400     03  CB-RES-TYPE           PIC X(4).
001500*   Resource size in gigabytes, fractional GB allowed.
001600     03  CB-RES-SIZE-GB        PIC 9(7)V9(2).
001700*   Backup schedule name. Spaces means all six schedules apply.
001800     03  CB-RES-JOB            PIC X(12).
001900     03  FILLER                PIC X(5).
002000*
