000100********************************************
000200*                                          *
000300*  Record Definition For Instance/Volume   *
000400*   Inventory File (INVENTORY-FILE)        *
000500*   One record per instance-attachment     *
000600********************************************
000700*  File size 100 bytes.
000800*
000900* 12/02/2026 VBC - Created for the volume inventory extract run.
001000*
001100 01  CB-INV-RECORD.
001200     03  CB-INV-INSTANCE-ID    PIC X(19).
001300*   Tag key present on the instance. Spaces if none.
001400     03  CB-INV-TAG-KEY        PIC X(20).
001500*   Tag value. Spaces if the key is present but valueless.
001600     03  CB-INV-TAG-VALUE      PIC X(20).
001700*   Attached volume id. Spaces if no volume on this mapping.
001800     03  CB-INV-VOLUME-ID      PIC X(21).
001900     03  CB-INV-SIZE-GB        PIC 9(7).
002000     03  FILLER                PIC X(13).
002100*
002200* 24/02/2026 VBC - Flat view of the record carried on the
002300*                  working-storage skeleton used for this
002400*                  family of programs. Not used by this run.
002500 01  CB-INV-FLAT REDEFINES CB-INV-RECORD
002600                          PIC X(100).
002700*
