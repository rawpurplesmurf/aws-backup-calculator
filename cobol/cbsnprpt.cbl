000100*****************************************************************
000200*                                                               *
000300*                 Cloud Backup Snapshot Reporting               *
000400*         Snapshots-By-Volume Columnar Report (CBSNPRPT)        *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.         CBSNPRPT.
001200*
001300      AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500      INSTALLATION.       APPLEWOOD COMPUTERS - CLOUD BACKUP UNIT.
001600*
001700      DATE-WRITTEN.       13/02/2026.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
002200*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                         LICENSE. SEE THE FILE COPYING FOR
002400*                         DETAILS.
002500*
002600*    REMARKS.            LISTS THE SNAPSHOTS BELONGING TO ONE
002700*    VOLUME
002800*                         (ARG1) IN A FIXED-COLUMN REPORT WITH A
002900*                         TRAILING COUNT. USES A DIRECT WRITE
003000*                         LOOP,
003100*                         NOT REPORT WRITER, AS THE LAYOUT IS A
003200*                         SINGLE TABLE WITH NO PAGE OR CONTROL
003300*                         BREAK.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                         SNAPSHOT-FILE. INPUT  - SNAPSHOT
004100*                         LISTING,
004200*                                                  SHARED WITH
004300*                                                  CBSNPPCT.
004400*                         REPORT-FILE.   OUTPUT - COLUMNAR REPORT.
004500*
004600*    ERROR MESSAGES USED.
004700*                         NONE - "NO SNAPSHOTS FOUND" IS NOT AN
004800*                         ERROR CONDITION.
004900*
005000* CHANGES:
005100* 13/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM VACPRINT,
005200*                         DROPPED REPORT WRITER FOR A PLAIN WRITE
005300*                         LOOP AS THERE IS NO PAGING OR BREAK.
005400* 16/02/2026 VBC -    .01 TWO-PASS READ OF SNAPSHOT-FILE SO THE
005500*                         TRAILER COUNT IS KNOWN BEFORE THE FIRST
005600*                         DETAIL LINE IS PRINTED - TICKET CB0006.
005700* 24/02/2026 VBC -    .02 Y2K NOTE - CREATED COLUMN IS COPIED AS
005800*                         TEXT, NO DATE ARITHMETIC DONE HERE.
005820* 25/02/2026 VBC -    .03 ADDED 88-LEVELS ON THE EOF SWITCH PER
005840*                         THE SHOP'S CONDITION-NAME STANDARD.
005900*
006000*****************************************************************
006100*
006200  ENVIRONMENT             DIVISION.
006300*================================
006400*
006500  CONFIGURATION           SECTION.
006600  SPECIAL-NAMES.
006700      C01 IS TOP-OF-FORM.
006800*
006900  INPUT-OUTPUT            SECTION.
007000  FILE-CONTROL.
007100      SELECT  SNAPSHOT-FILE  ASSIGN       SNAPSHOT-FILE
007200                              ORGANIZATION LINE SEQUENTIAL
007300                              STATUS       CB-SNP-STATUS.
007400*
007500      SELECT  REPORT-FILE    ASSIGN       REPORT-FILE
007600                              ORGANIZATION LINE SEQUENTIAL
007700                              STATUS       CB-RPT-STATUS.
007800*
007900  DATA                    DIVISION.
008000*================================
008100*
008200  FILE                    SECTION.
008300*
008400  FD  SNAPSHOT-FILE.
008500  COPY "WSCBSNP.COB".
008600*
008700  FD  REPORT-FILE.
008800  01  CB-RPT-LINE.
008900      03  CB-RPT-SNAPSHOT-ID   PIC X(20).
009000      03  CB-RPT-CREATED       PIC X(20).
009100      03  CB-RPT-STATE         PIC X(10).
009200      03  CB-RPT-PROGRESS      PIC X(10).
009300      03  CB-RPT-SIZE          PIC X(10).
009400      03  CB-RPT-DESCRIPTION   PIC X(57).
009500      03  FILLER               PIC X(5).
009600*
009700*   Flat view of the same line, used for the title, rule, "none
009800*   found" and trailer lines, none of which follow the column
009900*   split.
010000  01  CB-RPT-RULE REDEFINES CB-RPT-LINE
010100                            PIC X(132).
010200*
010300  WORKING-STORAGE SECTION.
010400*-----------------------
010500  77  PROG-NAME               PIC X(17)  VALUE "CBSNPRPT(1.0.03)".
010600*
010700  01  WS-DATA.
010800      03  CB-SNP-STATUS         PIC XX    VALUE ZERO.
010900      03  CB-RPT-STATUS         PIC XX    VALUE ZERO.
011000      03  WS-EOF-SNAPSHOT       PIC X     VALUE "N".
011020          88  WS-SNAPSHOT-AT-EOF      VALUE "Y".
011040          88  WS-SNAPSHOT-NOT-AT-EOF  VALUE "N".
011100      03  WS-MATCH-CNT          PIC 9(5)  VALUE ZERO COMP.
011200      03  WS-LEAD-SP            PIC 9(1)  VALUE ZERO COMP.
011300      03  WS-DIGIT-START        PIC 9(1)  VALUE ZERO COMP.
011400      03  WS-DIGIT-LEN          PIC 9(1)  VALUE ZERO COMP.
011500      03  FILLER                PIC X(5).
011600*
011700  01  WS-MATCH-CNT-FIELDS.
011800      03  WS-MATCH-CNT-ED       PIC Z(4)9.
011900      03  FILLER                PIC X(5).
012000*
012100*   Alternate grouped view carried on the working-storage skeleton
012200*   used for this family of programs. Not used by this run.
012300  01  WS-MATCH-CNT-ALT REDEFINES WS-MATCH-CNT-FIELDS.
012400      03  FILLER                PIC X(5).
012500      03  FILLER                PIC X(5).
012600*
012700*   Size column, moved twice - once to the plain numeric field,
012800*   once more to the edited field so the PIC Z picture actually
012900*   suppresses the leading zeroes (a REDEFINES would only alias
013000*   WS-SIZE-NUM's already-zero-filled bytes, not edit them), same
013100*   technique used by CBVOLINV for its CSV size column.
013200  01  WS-SIZE-WORK.
013300      03  WS-SIZE-NUM           PIC 9(7).
013400      03  FILLER                PIC X(3).
013500  01  WS-SIZE-EDIT.
013600      03  WS-SIZE-ED            PIC Z(6)9.
013700      03  FILLER                PIC X(3).
013800*
013900*   Requested volume id, taken as a chaining argument.
014000  01  Arg1                    PIC X(21)  VALUE SPACES.
014100*
014200  PROCEDURE DIVISION CHAINING Arg1.
014300*
014400  0100-MAIN-LOGIC             SECTION.
014500*********************************
014600      OPEN     OUTPUT REPORT-FILE.
014700      PERFORM  0200-LOAD-SNAPSHOTS THRU 0200-EXIT.
014800      IF       WS-MATCH-CNT = ZERO
014900               MOVE "No snapshots found for this volume." TO
015000             CB-RPT-RULE
015100               WRITE CB-RPT-LINE
015200      ELSE
015300               PERFORM 0300-PRINT-HEADER THRU 0300-EXIT.
015400               OPEN    INPUT SNAPSHOT-FILE.
015500               SET     WS-SNAPSHOT-NOT-AT-EOF TO TRUE.
015600               PERFORM 0210-READ-SNAPSHOT THRU 0210-EXIT.
015700               PERFORM 0400-PRINT-DETAIL THRU 0400-EXIT
015800                   UNTIL WS-SNAPSHOT-AT-EOF.
015900               CLOSE   SNAPSHOT-FILE.
016000               PERFORM 0500-PRINT-TRAILER THRU 0500-EXIT
016100      END-IF.
016200      CLOSE    REPORT-FILE.
016300      GOBACK.
016400*
016500  0100-EXIT.
016600      EXIT.
016700*
016800  0200-LOAD-SNAPSHOTS.
016900*   First pass - counts the matching snapshots so the trailer
017000*   total
017100*   is known before the header and first detail line are printed.
017200      OPEN     INPUT SNAPSHOT-FILE.
017300      MOVE     ZERO TO WS-MATCH-CNT.
017400      SET      WS-SNAPSHOT-NOT-AT-EOF TO TRUE.
017500      PERFORM  0210-READ-SNAPSHOT THRU 0210-EXIT.
017600      PERFORM  0220-COUNT-SNAPSHOT THRU 0220-EXIT
017700          UNTIL WS-SNAPSHOT-AT-EOF.
017800      CLOSE    SNAPSHOT-FILE.
017900  0200-EXIT.
018000      EXIT.
018100*
018200  0210-READ-SNAPSHOT.
018300      READ     SNAPSHOT-FILE
018400          AT END
018500               SET  WS-SNAPSHOT-AT-EOF TO TRUE
018600      END-READ.
018700  0210-EXIT.
018800      EXIT.
018900*
019000  0220-COUNT-SNAPSHOT.
019100      IF       CB-SNP-VOLUME-ID = Arg1
019200               ADD 1 TO WS-MATCH-CNT
019300      END-IF.
019400      PERFORM  0210-READ-SNAPSHOT THRU 0210-EXIT.
019500  0220-EXIT.
019600      EXIT.
019700*
019800  0300-PRINT-HEADER.
019900      MOVE     "Snapshot Details:" TO CB-RPT-RULE.
020000      WRITE    CB-RPT-LINE.
020100      PERFORM  0310-PRINT-RULE THRU 0310-EXIT.
020200      MOVE     SPACES          TO CB-RPT-LINE.
020300      MOVE     "Snapshot ID"   TO CB-RPT-SNAPSHOT-ID.
020400      MOVE     "Created"       TO CB-RPT-CREATED.
020500      MOVE     "State"         TO CB-RPT-STATE.
020600      MOVE     "Progress"      TO CB-RPT-PROGRESS.
020700      MOVE     "Size (GB)"     TO CB-RPT-SIZE.
020800      MOVE     "Description"   TO CB-RPT-DESCRIPTION.
020900      WRITE    CB-RPT-LINE.
021000      PERFORM  0310-PRINT-RULE THRU 0310-EXIT.
021100  0300-EXIT.
021200      EXIT.
021300*
021400  0310-PRINT-RULE.
021500      MOVE     SPACES TO CB-RPT-RULE.
021600      MOVE     ALL "-" TO CB-RPT-RULE (1:100).
021700      WRITE    CB-RPT-LINE.
021800  0310-EXIT.
021900      EXIT.
022000*
022100  0400-PRINT-DETAIL.
022200      IF       CB-SNP-VOLUME-ID = Arg1
022300               MOVE SPACES TO CB-RPT-LINE
022400               MOVE CB-SNP-SNAPSHOT-ID TO CB-RPT-SNAPSHOT-ID
022500               MOVE CB-SNP-START-TIME  TO CB-RPT-CREATED
022600               MOVE CB-SNP-STATE       TO CB-RPT-STATE
022700               MOVE CB-SNP-PROGRESS    TO CB-RPT-PROGRESS
022800               PERFORM 0410-EDIT-SIZE THRU 0410-EXIT
022900               MOVE CB-SNP-DESCRIPTION TO CB-RPT-DESCRIPTION
023000               WRITE CB-RPT-LINE
023100      END-IF.
023200      PERFORM  0210-READ-SNAPSHOT THRU 0210-EXIT.
023300  0400-EXIT.
023400      EXIT.
023500*
023600  0410-EDIT-SIZE.
023700      MOVE     CB-SNP-VOLUME-SIZE TO WS-SIZE-NUM.
023800      MOVE     WS-SIZE-NUM TO WS-SIZE-ED.
023900      MOVE     ZERO TO WS-LEAD-SP.
024000      INSPECT  WS-SIZE-ED TALLYING WS-LEAD-SP FOR LEADING SPACE.
024100      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
024200      COMPUTE  WS-DIGIT-LEN   = 7 - WS-LEAD-SP.
024300      MOVE     SPACES TO CB-RPT-SIZE.
024400      MOVE     WS-SIZE-ED (WS-DIGIT-START : WS-DIGIT-LEN) TO
024500             CB-RPT-SIZE.
024600  0410-EXIT.
024700      EXIT.
024800*
024900  0500-PRINT-TRAILER.
025000      PERFORM  0310-PRINT-RULE THRU 0310-EXIT.
025100      MOVE     WS-MATCH-CNT TO WS-MATCH-CNT-ED.
025200      MOVE     ZERO TO WS-LEAD-SP.
025300      INSPECT  WS-MATCH-CNT-ED TALLYING WS-LEAD-SP FOR LEADING
025400             SPACE.
025500      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
025600      COMPUTE  WS-DIGIT-LEN   = 5 - WS-LEAD-SP.
025700      MOVE     SPACES TO CB-RPT-RULE.
025800      STRING   "Total snapshots: " DELIMITED BY SIZE
025900               WS-MATCH-CNT-ED (WS-DIGIT-START : WS-DIGIT-LEN)
026000                  DELIMITED BY SIZE
026100          INTO CB-RPT-RULE.
026200      WRITE    CB-RPT-LINE.
026300  0500-EXIT.
026400      EXIT.
026500*
