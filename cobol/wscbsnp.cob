000100********************************************
000200*                                          *
000300*  Record Definition For Snapshot File     *
000400*           (SNAPSHOT-FILE)                *
000500*   Shared by CBSNPRPT and CBSNPPCT        *
000600********************************************
000700*  File size 140 bytes.
000800*
000900* 13/02/2026 VBC - Created for the snapshot reporting programs.
001000* 18/02/2026 VBC - Widened description field per request CB0007
001100*                  and added trailing filler for future growth.
001200*
001300 01  CB-SNP-RECORD.
001400     03  CB-SNP-SNAPSHOT-ID    PIC X(22).
001500     03  CB-SNP-VOLUME-ID      PIC X(21).
001600*   Creation timestamp, held as text - YYYY-MM-DD HH:MM:SS.
001700     03  CB-SNP-START-TIME     PIC X(19).
001800*   State - completed, pending and so on.
001900     03  CB-SNP-STATE          PIC X(10).
002000*   Progress string, e.g. 100%.
002100     03  CB-SNP-PROGRESS       PIC X(5).
002200     03  CB-SNP-VOLUME-SIZE    PIC 9(7).
002300*   Number of 512-KiB blocks stored. Used by CBSNPPCT only.
002400     03  CB-SNP-BLOCK-COUNT    PIC 9(9).
002500     03  CB-SNP-DESCRIPTION    PIC X(40).
002600     03  FILLER                PIC X(7).
002700*
002800* 24/02/2026 VBC - Flat view of the snapshot record carried on
002900*                  the working-storage skeleton used for this
003000*                  family of programs. Not used by either run.
003100 01  CB-SNP-FLAT REDEFINES CB-SNP-RECORD
003200                           PIC X(140).
003300*
