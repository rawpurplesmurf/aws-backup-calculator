000100*****************************************************************
000200*                                                               *
000300*                 Cloud Backup Snapshot Reporting               *
000400*       Snapshot-Versus-Volume Percentage Extract (CBSNPPCT)    *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.         CBSNPPCT.
001200*
001300      AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500      INSTALLATION.       APPLEWOOD COMPUTERS - CLOUD BACKUP UNIT.
001600*
001700      DATE-WRITTEN.       17/02/2026.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
002200*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                         LICENSE. SEE THE FILE COPYING FOR
002400*                         DETAILS.
002500*
002600*    REMARKS.            READS A LIST OF SNAPSHOT IDS FROM
002700*                         PCT-REQUEST, LOOKS EACH ONE UP IN
002800*                         SNAPSHOT-FILE (BY SEQUENTIAL SCAN, NO
002900*                         INDEXED FILE) AND WRITES THE STORED
003000*                         PERCENTAGE OF THE SOURCE VOLUME TO
003100*                         PCT-OUT. IDS NOT ON FILE GET A "NOT
003200*                         FOUND" LINE INSTEAD AND THE RUN
003300*                         CONTINUES.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                         PCT-REQUEST.   INPUT  - REQUESTED
004100*                                                  SNAPSHOT IDS.
004200*                         SNAPSHOT-FILE. INPUT  - SNAPSHOT
004300*                         LISTING,
004400*                                                  SHARED WITH
004500*                                                  CBSNPRPT.
004600*                         PCT-OUT.       OUTPUT - RESULT/ERROR
004700*                                                  LINES.
004800*
004900*    ERROR MESSAGES USED.
005000*                         NONE - "NOT FOUND" IS REPORTED AS A
005100*                         LITERAL RESULT LINE, NOT AN ERROR
005200*                         NUMBER.
005300*
005400* CHANGES:
005500* 17/02/2026 VBC - 1.0.00 CREATED - ONE SEQUENTIAL PASS OF
005600*                         SNAPSHOT-FILE PER REQUESTED ID, AS THE
005700*                         SHOP HOLDS NO INDEXED COPY OF THIS FILE.
005800* 19/02/2026 VBC -    .01 SWITCHED THE BLOCK/VOLUME BYTE COUNTS TO
005900*                         COMP-3 WORKING FIELDS - THE PLAIN COMP
006000*                         PICTURE WAS ONE DIGIT SHORT FOR A FULL
006100*                         SIZE VOLUME AT 1024**3 BYTES PER GIB.
006200* 24/02/2026 VBC -    .02 Y2K NOTE - NO DATE FIELDS HELD BY THIS
006300*                         PROGRAM, NOTHING TO REVIEW.
006320* 25/02/2026 VBC -    .03 ADDED 88-LEVELS ON THE EOF AND FOUND
006340*                         SWITCHES PER THE SHOP'S CONDITION-NAME
006360*                         STANDARD.
006400*
006500*****************************************************************
006600*
006700  ENVIRONMENT             DIVISION.
006800*================================
006900*
007000  CONFIGURATION           SECTION.
007100  SPECIAL-NAMES.
007200      C01 IS TOP-OF-FORM.
007300*
007400  INPUT-OUTPUT            SECTION.
007500  FILE-CONTROL.
007600      SELECT  PCT-REQUEST    ASSIGN       PCT-REQUEST
007700                              ORGANIZATION LINE SEQUENTIAL
007800                              STATUS       CB-REQ-STATUS.
007900*
008000      SELECT  SNAPSHOT-FILE  ASSIGN       SNAPSHOT-FILE
008100                              ORGANIZATION LINE SEQUENTIAL
008200                              STATUS       CB-SNP-STATUS.
008300*
008400      SELECT  PCT-OUT        ASSIGN       PCT-OUT
008500                              ORGANIZATION LINE SEQUENTIAL
008600                              STATUS       CB-OUT-STATUS.
008700*
008800  DATA                    DIVISION.
008900*================================
009000*
009100  FILE                    SECTION.
009200*
009300  FD  PCT-REQUEST.
009400  01  CB-REQ-LINE.
009500      03  CB-REQ-SNAPSHOT-ID   PIC X(22).
009550      03  FILLER               PIC X(3).
009600*
009700  FD  SNAPSHOT-FILE.
009800  COPY "WSCBSNP.COB".
009900*
010000  FD  PCT-OUT.
010100  01  CB-OUT-LINE.
010200*   Widest result line: 22-byte id + fixed text + up to a 17-digit
010300*   byte count comes to 100 bytes - sized to 110 for headroom.
010400      03  CB-OUT-TEXT          PIC X(110).
010500      03  FILLER               PIC X(5).
010600*
010700*   Flat view of the result line, carried on the working-storage
010800*   skeleton used for this family of programs. Not used by this
010900*   run.
011000  01  CB-OUT-FLAT REDEFINES CB-OUT-LINE
011100                            PIC X(115).
011200*
011300  WORKING-STORAGE SECTION.
011400*-----------------------
011500  77  PROG-NAME               PIC X(17)  VALUE "CBSNPPCT(1.0.03)".
011600*
011700  01  WS-DATA.
011800      03  CB-REQ-STATUS         PIC XX    VALUE ZERO.
011900      03  CB-SNP-STATUS         PIC XX    VALUE ZERO.
012000      03  CB-OUT-STATUS         PIC XX    VALUE ZERO.
012100      03  WS-EOF-REQUEST        PIC X     VALUE "N".
012120          88  WS-REQUEST-AT-EOF       VALUE "Y".
012140          88  WS-REQUEST-NOT-AT-EOF   VALUE "N".
012200      03  WS-EOF-SNAPSHOT       PIC X     VALUE "N".
012220          88  WS-SNAPSHOT-AT-EOF      VALUE "Y".
012240          88  WS-SNAPSHOT-NOT-AT-EOF  VALUE "N".
012300      03  WS-FOUND-SW           PIC X     VALUE "N".
012320          88  WS-SNAPSHOT-FOUND       VALUE "Y".
012340          88  WS-SNAPSHOT-NOT-FOUND   VALUE "N".
012400      03  WS-REQ-CNT            PIC 9(5)  VALUE ZERO COMP.
012500      03  WS-NOTFOUND-CNT       PIC 9(5)  VALUE ZERO COMP.
012600      03  WS-LEAD-SP            PIC 9(2)  VALUE ZERO COMP.
012700      03  WS-DIGIT-START        PIC 9(2)  VALUE ZERO COMP.
012800      03  WS-DIGIT-LEN          PIC 9(2)  VALUE ZERO COMP.
012900      03  FILLER                PIC X(5).
013000*
013100*   Block and byte counts run well past PIC 9(9) once a full size
013200*   volume is converted to bytes, so these are carried COMP-3
013300*   rather than the plain COMP used for the shop's usual counters.
013400  01  WS-CALC-FIELDS.
013500      03  WS-BLOCK-COUNT        PIC 9(9)       VALUE ZERO COMP-3.
013600      03  WS-VOLUME-SIZE        PIC 9(7)       VALUE ZERO COMP-3.
013700      03  WS-SNAPSHOT-BYTES     PIC 9(15)      VALUE ZERO COMP-3.
013800      03  WS-VOLUME-BYTES       PIC 9(17)      VALUE ZERO COMP-3.
013900      03  WS-PERCENT            PIC 999V99     VALUE ZERO COMP-3.
014000      03  FILLER                PIC X(5).
014100*
014200*   Numeric-edit views, and the left-justified text they are
014300*   trimmed into, so the result line carries no leading zeroes or
014400*   embedded spaces - same leading-zero suppression technique
014500*   CBVOLINV and CBSNPRPT use for their own size columns.
014600  01  WS-PERCENT-EDIT.
014700      03  WS-PERCENT-ED         PIC ZZ9.99.
014800      03  FILLER                PIC X(5).
014900  01  WS-BLOCK-COUNT-EDIT.
015000      03  WS-BLOCK-COUNT-ED     PIC Z(8)9.
015100      03  FILLER                PIC X(5).
015200  01  WS-SNAPSHOT-BYTES-EDIT.
015300      03  WS-SNAPSHOT-BYTES-ED  PIC Z(14)9.
015400      03  FILLER                PIC X(5).
015500  01  WS-VOLUME-BYTES-EDIT.
015600      03  WS-VOLUME-BYTES-ED    PIC Z(16)9.
015700      03  FILLER                PIC X(5).
015800*
015900  01  WS-TRIMMED-FIELDS.
016000      03  WS-PCT-TEXT           PIC X(6).
016100      03  WS-BLK-TEXT           PIC X(9).
016200      03  WS-SNP-TEXT           PIC X(15).
016300      03  WS-VOL-TEXT           PIC X(17).
016400      03  FILLER                PIC X(5).
016500*
016600*   Flat view carried on the working-storage skeleton used for
016700*   this
016800*   family of programs. Not used by this run.
016900  01  WS-TRIMMED-ALT REDEFINES WS-TRIMMED-FIELDS
017000                            PIC X(52).
017100*
017200  PROCEDURE DIVISION.
017300*
017400  0100-MAIN-LOGIC             SECTION.
017500*********************************
017600      PERFORM  0110-OPEN-FILES        THRU 0110-EXIT.
017700      PERFORM  0200-READ-REQUEST      THRU 0200-EXIT.
017800      PERFORM  0300-PROCESS-REQUEST   THRU 0300-EXIT
017900          UNTIL WS-REQUEST-AT-EOF.
018000      DISPLAY  PROG-NAME " REQUESTS READ    - " WS-REQ-CNT.
018100      DISPLAY  PROG-NAME " NOT FOUND        - " WS-NOTFOUND-CNT.
018200      PERFORM  0900-CLOSE-FILES       THRU 0900-EXIT.
018300      GOBACK.
018400*
018500  0100-EXIT.
018600      EXIT.
018700*
018800  0110-OPEN-FILES.
018900      OPEN     INPUT  PCT-REQUEST.
019000      OPEN     OUTPUT PCT-OUT.
019100  0110-EXIT.
019200      EXIT.
019300*
019400  0200-READ-REQUEST.
019500      READ     PCT-REQUEST
019600          AT END
019700               SET  WS-REQUEST-AT-EOF TO TRUE
019800      END-READ.
019900      IF       WS-REQUEST-NOT-AT-EOF
020000               ADD 1 TO WS-REQ-CNT
020100      END-IF.
020200  0200-EXIT.
020300      EXIT.
020400*
020500  0300-PROCESS-REQUEST.
020600*   Every request restarts the scan of SNAPSHOT-FILE from the top,
020700*   as there is no indexed copy of it to key into directly.
020800      SET      WS-SNAPSHOT-NOT-FOUND TO TRUE.
020900      OPEN     INPUT SNAPSHOT-FILE.
021000      SET      WS-SNAPSHOT-NOT-AT-EOF TO TRUE.
021100      PERFORM  0310-READ-SNAPSHOT THRU 0310-EXIT.
021200      PERFORM  0320-MATCH-SNAPSHOT THRU 0320-EXIT
021300          UNTIL WS-SNAPSHOT-AT-EOF OR WS-SNAPSHOT-FOUND.
021400      CLOSE    SNAPSHOT-FILE.
021500      IF       WS-SNAPSHOT-FOUND
021600               PERFORM 0400-CALC-PERCENT THRU 0400-EXIT
021700               PERFORM 0410-WRITE-RESULT THRU 0410-EXIT
021800      ELSE
021900               PERFORM 0420-WRITE-NOTFOUND THRU 0420-EXIT
022000               ADD     1 TO WS-NOTFOUND-CNT
022100      END-IF.
022200      PERFORM  0200-READ-REQUEST THRU 0200-EXIT.
022300  0300-EXIT.
022400      EXIT.
022500*
022600  0310-READ-SNAPSHOT.
022700      READ     SNAPSHOT-FILE
022800          AT END
022900               SET  WS-SNAPSHOT-AT-EOF TO TRUE
023000      END-READ.
023100  0310-EXIT.
023200      EXIT.
023300*
023400  0320-MATCH-SNAPSHOT.
023500      IF       CB-SNP-SNAPSHOT-ID = CB-REQ-SNAPSHOT-ID
023600               SET  WS-SNAPSHOT-FOUND TO TRUE
023700      ELSE
023800               PERFORM 0310-READ-SNAPSHOT THRU 0310-EXIT
023900      END-IF.
024000  0320-EXIT.
024100      EXIT.
024200*
024300  0400-CALC-PERCENT.
024400*   bytes_per_block = 524288 (512 x 1024); volume_bytes uses
024500*   1073741824 (1024 cubed) per GiB. Zero volume size yields a
024600*   zero percent rather than a divide-by-zero abend.
024700      MOVE     CB-SNP-BLOCK-COUNT  TO WS-BLOCK-COUNT.
024800      MOVE     CB-SNP-VOLUME-SIZE  TO WS-VOLUME-SIZE.
024900      COMPUTE  WS-SNAPSHOT-BYTES = WS-BLOCK-COUNT * 524288.
025000      COMPUTE  WS-VOLUME-BYTES   = WS-VOLUME-SIZE * 1073741824.
025100      IF       WS-VOLUME-BYTES = ZERO
025200               MOVE ZERO TO WS-PERCENT
025300      ELSE
025400               COMPUTE WS-PERCENT ROUNDED =
025500                   WS-SNAPSHOT-BYTES / WS-VOLUME-BYTES * 100
025600      END-IF.
025700  0400-EXIT.
025800      EXIT.
025900*
026000  0410-WRITE-RESULT.
026100      MOVE     WS-PERCENT        TO WS-PERCENT-ED.
026200      MOVE     WS-BLOCK-COUNT    TO WS-BLOCK-COUNT-ED.
026300      MOVE     WS-SNAPSHOT-BYTES TO WS-SNAPSHOT-BYTES-ED.
026400      MOVE     WS-VOLUME-BYTES   TO WS-VOLUME-BYTES-ED.
026500      PERFORM  0411-TRIM-PERCENT THRU 0411-EXIT.
026600      PERFORM  0412-TRIM-BLOCKS  THRU 0412-EXIT.
026700      PERFORM  0413-TRIM-SNAP-BYTES THRU 0413-EXIT.
026800      PERFORM  0414-TRIM-VOL-BYTES  THRU 0414-EXIT.
026900      MOVE     SPACES TO CB-OUT-LINE.
027000      STRING   CB-REQ-SNAPSHOT-ID DELIMITED BY SPACE
027100               ": "          DELIMITED BY SIZE
027200               WS-PCT-TEXT   DELIMITED BY SPACE
027300               "% ("         DELIMITED BY SIZE
027400               WS-BLK-TEXT   DELIMITED BY SPACE
027500               " blocks, "   DELIMITED BY SIZE
027600               WS-SNP-TEXT   DELIMITED BY SPACE
027700               " bytes of "  DELIMITED BY SIZE
027800               WS-VOL-TEXT   DELIMITED BY SPACE
027900               " bytes)"     DELIMITED BY SIZE
028000          INTO CB-OUT-TEXT.
028100      WRITE    CB-OUT-LINE.
028200  0410-EXIT.
028300      EXIT.
028400*
028500  0411-TRIM-PERCENT.
028600      MOVE     ZERO TO WS-LEAD-SP.
028700      INSPECT  WS-PERCENT-ED TALLYING WS-LEAD-SP FOR LEADING
028800             SPACE.
028900      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
029000      COMPUTE  WS-DIGIT-LEN   = 6 - WS-LEAD-SP.
029100      MOVE     SPACES TO WS-PCT-TEXT.
029200      MOVE     WS-PERCENT-ED (WS-DIGIT-START : WS-DIGIT-LEN)
029300                                 TO WS-PCT-TEXT.
029400  0411-EXIT.
029500      EXIT.
029600*
029700  0412-TRIM-BLOCKS.
029800      MOVE     ZERO TO WS-LEAD-SP.
029900      INSPECT  WS-BLOCK-COUNT-ED TALLYING WS-LEAD-SP FOR LEADING
030000                                 SPACE.
030100      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
030200      COMPUTE  WS-DIGIT-LEN   = 9 - WS-LEAD-SP.
030300      MOVE     SPACES TO WS-BLK-TEXT.
030400      MOVE     WS-BLOCK-COUNT-ED (WS-DIGIT-START : WS-DIGIT-LEN)
030500                                 TO WS-BLK-TEXT.
030600  0412-EXIT.
030700      EXIT.
030800*
030900  0413-TRIM-SNAP-BYTES.
031000      MOVE     ZERO TO WS-LEAD-SP.
031100      INSPECT  WS-SNAPSHOT-BYTES-ED TALLYING WS-LEAD-SP FOR
031200             LEADING
031300                                 SPACE.
031400      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
031500      COMPUTE  WS-DIGIT-LEN   = 15 - WS-LEAD-SP.
031600      MOVE     SPACES TO WS-SNP-TEXT.
031700      MOVE     WS-SNAPSHOT-BYTES-ED (WS-DIGIT-START :
031800             WS-DIGIT-LEN)
031900                                 TO WS-SNP-TEXT.
032000  0413-EXIT.
032100      EXIT.
032200*
032300  0414-TRIM-VOL-BYTES.
032400      MOVE     ZERO TO WS-LEAD-SP.
032500      INSPECT  WS-VOLUME-BYTES-ED TALLYING WS-LEAD-SP FOR LEADING
032600                                 SPACE.
032700      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
032800      COMPUTE  WS-DIGIT-LEN   = 17 - WS-LEAD-SP.
032900      MOVE     SPACES TO WS-VOL-TEXT.
033000      MOVE     WS-VOLUME-BYTES-ED (WS-DIGIT-START : WS-DIGIT-LEN)
033100                                 TO WS-VOL-TEXT.
033200  0414-EXIT.
033300      EXIT.
033400*
033500  0420-WRITE-NOTFOUND.
033600      MOVE     SPACES TO CB-OUT-LINE.
033700      STRING   "Snapshot "   DELIMITED BY SIZE
033800               CB-REQ-SNAPSHOT-ID DELIMITED BY SPACE
033900               " not found." DELIMITED BY SIZE
034000          INTO CB-OUT-TEXT.
034100      WRITE    CB-OUT-LINE.
034200  0420-EXIT.
034300      EXIT.
034400*
034500  0900-CLOSE-FILES.
034600      CLOSE    PCT-REQUEST PCT-OUT.
034700  0900-EXIT.
034800      EXIT.
034900*
