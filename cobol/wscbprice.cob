000100********************************************
000200*                                          *
000300*  Price Table - Currency Units Per        *
000400*    GB-Month, Compile Time Constants      *
000500*    Used by CBCOST only                   *
000600********************************************
000700*  Three entries, loaded in the order EBS, EFS, RDS.
000800*  RDS has no cold tier - CB-PRC-COLD-FLAG = N and the cold
000900*  price is never charged regardless of CB-PRC-COLD-PRICE.
001000*
001100* 11/02/2026 VBC - Created from the rate card supplied with the
001200*                  costing spec. Values not expected to change
001300*                  often - review with finance before editing.
001350* 25/02/2026 VBC - Added 88-levels on the cold-tier flag per the
001360*                  shop's condition-name standard.
001400*
001500 01  CB-PRC-TABLE-VALUES.
001600     03  FILLER                PIC X(4)     VALUE "EBS ".
001700     03  FILLER                PIC 9V9(4)   VALUE 0.0500.
001800     03  FILLER                PIC 9V9(4)   VALUE 0.0125.
001900     03  FILLER                PIC X        VALUE "Y".
002000     03  FILLER                PIC X(4)     VALUE "EFS ".
002100     03  FILLER                PIC 9V9(4)   VALUE 0.0500.
002200     03  FILLER                PIC 9V9(4)   VALUE 0.0100.
002300     03  FILLER                PIC X        VALUE "Y".
002400     03  FILLER                PIC X(4)     VALUE "RDS ".
002500     03  FILLER                PIC 9V9(4)   VALUE 0.0950.
002600     03  FILLER                PIC 9V9(4)   VALUE 0.0000.
002700     03  FILLER                PIC X        VALUE "N".
002800*
002900 01  CB-PRICE-TABLE REDEFINES CB-PRC-TABLE-VALUES.
003000     03  CB-PRC-ENTRY OCCURS 3 TIMES
003100                       INDEXED BY CB-PRC-IDX.
003200         05  CB-PRC-TYPE       PIC X(4).
003300         05  CB-PRC-WARM-PRICE PIC 9V9(4).
003400         05  CB-PRC-COLD-PRICE PIC 9V9(4).
003500         05  CB-PRC-COLD-FLAG  PIC X.
003520             88  CB-PRC-HAS-COLD-TIER     VALUE "Y".
003540             88  CB-PRC-NO-COLD-TIER      VALUE "N".
003600*
