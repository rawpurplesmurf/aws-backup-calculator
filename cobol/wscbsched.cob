000100********************************************
000200*                                          *
000300*  Backup Schedule Table - Compile Time    *
000400*    Constants, Used by CBCOST only        *
000500********************************************
000600*  Six entries, loaded in this fixed order - the order is also
000700*  the subscript CBCOST uses into CB-OUT-BRK-TABLE in
000800*  wscbcost.cob, so do NOT re-order this table.
000900*    1 intraday      4 monthly_180
001000*    2 daily         5 monthly_365
001100*    3 weekly        6 yearly
001200*
001300*  CB-SCH-INTERVAL-TYPE is D for a fixed day-count interval or
001400*  M for a calendar month interval (yearly is carried as 12
001500*  calendar months, not 365 days, so Jan 31 + 1 year still
001600*  lands on Jan 31).
001700*  CB-SCH-COLD-AFTER of zero means the schedule never goes
001800*  cold (intraday only).
001900*
002000* 11/02/2026 VBC - Created from the schedule table supplied with
002100*                  the costing spec.
002200* 19/02/2026 VBC - Confirmed retention for yearly is 5 x 365
002300*                  days (1825) per ticket CB0009, not 5 years
002400*                  of elapsed calendar time.
002450* 25/02/2026 VBC - Added 88-levels on the interval-type flag per
002460*                  the shop's condition-name standard.
002500*
002600 01  CB-SCH-TABLE-VALUES.
002700     03  FILLER                PIC X(12)  VALUE "INTRADAY".
002800     03  FILLER                PIC X      VALUE "D".
002900     03  FILLER                PIC 9(2)   VALUE 1.
003000     03  FILLER                PIC 9(4)   VALUE 7.
003100     03  FILLER                PIC 9(3)   VALUE 0.
003200     03  FILLER                PIC X(12)  VALUE "DAILY".
003300     03  FILLER                PIC X      VALUE "D".
003400     03  FILLER                PIC 9(2)   VALUE 1.
003500     03  FILLER                PIC 9(4)   VALUE 30.
003600     03  FILLER                PIC 9(3)   VALUE 5.
003700     03  FILLER                PIC X(12)  VALUE "WEEKLY".
003800     03  FILLER                PIC X      VALUE "D".
003900     03  FILLER                PIC 9(2)   VALUE 7.
004000     03  FILLER                PIC 9(4)   VALUE 90.
004100     03  FILLER                PIC 9(3)   VALUE 5.
004200     03  FILLER                PIC X(12)  VALUE "MONTHLY_180".
004300     03  FILLER                PIC X      VALUE "M".
004400     03  FILLER                PIC 9(2)   VALUE 1.
004500     03  FILLER                PIC 9(4)   VALUE 180.
004600     03  FILLER                PIC 9(3)   VALUE 5.
004700     03  FILLER                PIC X(12)  VALUE "MONTHLY_365".
004800     03  FILLER                PIC X      VALUE "M".
004900     03  FILLER                PIC 9(2)   VALUE 1.
005000     03  FILLER                PIC 9(4)   VALUE 365.
005100     03  FILLER                PIC 9(3)   VALUE 5.
005200     03  FILLER                PIC X(12)  VALUE "YEARLY".
005300     03  FILLER                PIC X      VALUE "M".
005400     03  FILLER                PIC 9(2)   VALUE 12.
005500     03  FILLER                PIC 9(4)   VALUE 1825.
005600     03  FILLER                PIC 9(3)   VALUE 5.
005700*
005800 01  CB-SCHED-TABLE REDEFINES CB-SCH-TABLE-VALUES.
005900     03  CB-SCH-ENTRY OCCURS 6 TIMES
006000                       INDEXED BY CB-SCH-IDX.
006100         05  CB-SCH-NAME           PIC X(12).
006200         05  CB-SCH-INTERVAL-TYPE  PIC X.
006220             88  CB-SCH-INTERVAL-DAYS     VALUE "D".
006240             88  CB-SCH-INTERVAL-MONTHS   VALUE "M".
006300         05  CB-SCH-INTERVAL-VAL   PIC 9(2).
006400         05  CB-SCH-RETENTION      PIC 9(4).
006500         05  CB-SCH-COLD-AFTER     PIC 9(3).
006600*
