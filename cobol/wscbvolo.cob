000100********************************************
000200*                                          *
000300*  Working Fields For Volume Inventory     *
000400*   CSV Output Line (VOLOUT-FILE)          *
000500*   Built by CBVOLINV, one row per volume  *
000600********************************************
000700*
000800* 12/02/2026 VBC - Created for the volume inventory extract run.
000900*
001000 01  CB-VO-FIELDS.
001100*   Always the literal EBS per VOL-INVENTORY rules.
001200     03  CB-VO-TYPE            PIC X(4)   VALUE "EBS".
001300     03  CB-VO-SIZE-GB         PIC 9(7).
001400     03  CB-VO-TAG-VALUE       PIC X(20).
001500     03  FILLER                PIC X(4).
001600*
001700* 24/02/2026 VBC - Added edited field for the size column so
001800*                  the CSV row can drop the leading zeroes
001900*                  CB-VO-SIZE-GB carries. CBVOLINV MOVEs into
002000*                  this field to trigger the zero suppression -
002100*                  a REDEFINES of CB-VO-SIZE-GB would only
002200*                  alias its already-zero-filled bytes.
002300 01  CB-VO-SIZE-EDIT.
002400     03  CB-VO-SIZE-ED         PIC Z(6)9.
002500     03  FILLER                PIC X(24).
002600*
002700* 24/02/2026 VBC - Alternate grouped view carried on the
002800*                  working-storage skeleton used for this
002900*                  family of programs. Not used by this run.
003000 01  CB-VO-ALT-VIEW REDEFINES CB-VO-FIELDS.
003100     03  FILLER                PIC X(4).
003200     03  CB-VO-ALT-SIZE        PIC 9(7).
003300     03  FILLER                PIC X(24).
003400*
