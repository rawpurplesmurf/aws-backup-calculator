000100*****************************************************************
000200*                                                               *
000300*                 Cloud Backup Volume Inventory                *
000400*        Tag-Filtered Volume Extract To CSV (CBVOLINV)         *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.         CBVOLINV.
001200*
001300      AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500      INSTALLATION.       APPLEWOOD COMPUTERS - CLOUD BACKUP UNIT.
001600*
001700      DATE-WRITTEN.       12/02/2026.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
002200*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                         LICENSE. SEE THE FILE COPYING FOR
002400*                         DETAILS.
002500*
002600*    REMARKS.            READS THE INSTANCE/VOLUME INVENTORY FILE,
002700*                         SELECTS ATTACHMENTS TAGGED WITH THE
002800*                         REQUESTED KEY (ARG1, DEFAULT CPM_BACKUP)
002900*                         AND WRITES ONE CSV ROW PER SURVIVING
003000*                         VOLUME. ROWS WITH A BLANK TAG VALUE OR
003100*                         NO
003200*                         ATTACHED VOLUME ARE SKIPPED WITH A
003300*                         WARNING.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                         INVENTORY-FILE. INPUT  - INSTANCE/VOLUME
004100*                                                   LISTING.
004200*                         VOLOUT-FILE.    OUTPUT - VOLUME CSV.
004300*
004400*    WARNING MESSAGES USED.
004500*                         CB101, CB102.
004600*
004700* CHANGES:
004800* 12/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM
004900* BUILD-CBASIC,
005000*                         CHAINING ARG1 FOR THE TAG KEY OVERRIDE.
005100* 15/02/2026 VBC -    .01 DROPPED LEADING ZEROES FROM THE SIZE
005200* COLUMN
005300*                         VIA THE EDITED REDEFINE IN WSCBVOLO.
005400* 24/02/2026 VBC -    .02 Y2K NOTE - NO DATE FIELDS HELD BY THIS
005500*                         PROGRAM, NOTHING TO REVIEW.
005520* 25/02/2026 VBC -    .03 CLEARED CB-VO-LINE BEFORE THE STRING IN
005540*                         0310-WRITE-VOLUME - A SHORT TAG VALUE
005560*                         WAS LEAVING TRAILING BYTES FROM THE
005580*                         PRIOR ROW IN THE CSV OUTPUT.
005590* 25/02/2026 VBC -    .04 ADDED 88-LEVELS ON THE EOF SWITCH PER
005591*                         THE SHOP'S CONDITION-NAME STANDARD.
005600*
005700*****************************************************************
005800*
005900  ENVIRONMENT             DIVISION.
006000*================================
006100*
006200  CONFIGURATION           SECTION.
006300  SPECIAL-NAMES.
006400      C01 IS TOP-OF-FORM.
006500*
006600  INPUT-OUTPUT            SECTION.
006700  FILE-CONTROL.
006800      SELECT  INVENTORY-FILE ASSIGN       INVENTORY-FILE
006900                              ORGANIZATION LINE SEQUENTIAL
007000                              STATUS       CB-INV-STATUS.
007100*
007200      SELECT  VOLOUT-FILE    ASSIGN       VOLOUT-FILE
007300                              ORGANIZATION LINE SEQUENTIAL
007400                              STATUS       CB-VOLOUT-STATUS.
007500*
007600  DATA                    DIVISION.
007700*================================
007800*
007900  FILE                    SECTION.
008000*
008100  FD  INVENTORY-FILE.
008200  COPY "WSCBINV.COB".
008300*
008400  FD  VOLOUT-FILE.
008500  01  CB-VO-LINE.
008600      03  CB-VO-TEXT           PIC X(55).
008700      03  FILLER               PIC X(5).
008800*
008900*   Flat view of the CSV line, carried on the working-storage
009000*   skeleton used for this family of programs. Not used by this
009100*   run.
009200  01  CB-VO-LINE-FLAT REDEFINES CB-VO-LINE
009300                            PIC X(60).
009400*
009500  WORKING-STORAGE SECTION.
009600*-----------------------
009700  77  PROG-NAME               PIC X(17)  VALUE "CBVOLINV(1.0.04)".
009800*
009900  COPY "WSCBVOLO.COB".
010000*
010100  01  WS-DATA.
010200      03  CB-INV-STATUS        PIC XX     VALUE ZERO.
010300      03  CB-VOLOUT-STATUS     PIC XX     VALUE ZERO.
010400      03  WS-EOF-INVENTORY     PIC X      VALUE "N".
010420          88  WS-INVENTORY-AT-EOF      VALUE "Y".
010440          88  WS-INVENTORY-NOT-AT-EOF  VALUE "N".
010500      03  WS-REC-CNT           PIC 9(7)   VALUE ZERO COMP.
010600      03  WS-VOL-CNT           PIC 9(7)   VALUE ZERO COMP.
010700      03  WS-SKIP-CNT          PIC 9(7)   VALUE ZERO COMP.
010800      03  WS-LEAD-SP           PIC 9(1)   VALUE ZERO COMP.
010900      03  WS-DIGIT-START       PIC 9(1)   VALUE ZERO COMP.
011000      03  WS-DIGIT-LEN         PIC 9(1)   VALUE ZERO COMP.
011100      03  FILLER               PIC X(5).
011200*
011300*   Tag key to match. Defaults to cpm_backup and is overridden by
011400*   Arg1 when a run requests a different key.
011500  01  WS-TAG-KEY-FIELDS.
011600      03  WS-TAG-KEY            PIC X(20)  VALUE "cpm_backup".
011700      03  FILLER                PIC X(5).
011800*
011900  01  CB-WARN-MESSAGES.
012000      03  CB101     PIC X(28) VALUE "CB101 Blank tag value - id ".
012100      03  CB102     PIC X(26) VALUE "CB102 No volume - id ".
012200      03  FILLER                PIC X(5).
012300*
012400*   Tag key override, taken as a chaining argument so the default
012500*   key does not have to be recompiled into the program.
012600  01  Arg1                    PIC X(20)  VALUE SPACES.
012700*
012800  PROCEDURE DIVISION CHAINING Arg1.
012900*
013000  0100-MAIN-LOGIC             SECTION.
013100*********************************
013200      IF       Arg1 NOT = SPACES
013300               MOVE Arg1 TO WS-TAG-KEY
013400      END-IF.
013500      PERFORM  0110-OPEN-FILES        THRU 0110-EXIT.
013600      PERFORM  0120-WRITE-HEADER      THRU 0120-EXIT.
013700      PERFORM  0200-READ-INVENTORY    THRU 0200-EXIT.
013800      PERFORM  0300-PROCESS-INVENTORY THRU 0300-EXIT
013900          UNTIL WS-INVENTORY-AT-EOF.
014000      DISPLAY  PROG-NAME " VOLUMES WRITTEN - " WS-VOL-CNT.
014100      DISPLAY  PROG-NAME " ROWS SKIPPED    - " WS-SKIP-CNT.
014200      PERFORM  0900-CLOSE-FILES       THRU 0900-EXIT.
014300      GOBACK.
014400*
014500  0100-EXIT.
014600      EXIT.
014700*
014800  0110-OPEN-FILES.
014900      OPEN     INPUT  INVENTORY-FILE.
015000      OPEN     OUTPUT VOLOUT-FILE.
015100  0110-EXIT.
015200      EXIT.
015300*
015400  0120-WRITE-HEADER.
015500      MOVE     "type,size_gb,ec2_tag_value" TO CB-VO-TEXT.
015600      WRITE    CB-VO-LINE.
015700  0120-EXIT.
015800      EXIT.
015900*
016000  0200-READ-INVENTORY.
016100      READ     INVENTORY-FILE
016200          AT END
016300               SET  WS-INVENTORY-AT-EOF TO TRUE
016400      END-READ.
016500      IF       WS-INVENTORY-NOT-AT-EOF
016600               ADD 1 TO WS-REC-CNT
016700      END-IF.
016800  0200-EXIT.
016900      EXIT.
017000*
017100  0300-PROCESS-INVENTORY.
017200*   Only the requested tag key is of interest. A matching key with
017300*   no value, or no attached volume, is skipped with a warning.
017400      IF       CB-INV-TAG-KEY = WS-TAG-KEY
017500               IF    CB-INV-TAG-VALUE = SPACES
017600                     DISPLAY CB101 CB-INV-INSTANCE-ID
017700                     ADD     1 TO WS-SKIP-CNT
017800               ELSE
017900                     IF    CB-INV-VOLUME-ID = SPACES
018000                           DISPLAY CB102 CB-INV-INSTANCE-ID
018100                           ADD     1 TO WS-SKIP-CNT
018200                     ELSE
018300                           PERFORM 0310-WRITE-VOLUME THRU
018400             0310-EXIT
018500                     END-IF
018600               END-IF
018700      END-IF.
018800      PERFORM  0200-READ-INVENTORY THRU 0200-EXIT.
018900  0300-EXIT.
019000      EXIT.
019100*
019200  0310-WRITE-VOLUME.
019300*   The size is moved a second time into the edited field so the
019400*   PIC Z picture actually suppresses the leading zeroes - merely
019500*   aliasing CB-VO-SIZE-GB's bytes would not trigger the edit.
019600      MOVE     CB-INV-SIZE-GB  TO CB-VO-SIZE-GB.
019700      MOVE     CB-INV-TAG-VALUE TO CB-VO-TAG-VALUE.
019800      MOVE     CB-VO-SIZE-GB   TO CB-VO-SIZE-ED.
019900      MOVE     ZERO TO WS-LEAD-SP.
019950      INSPECT  CB-VO-SIZE-ED TALLYING WS-LEAD-SP FOR LEADING
019960             SPACE.
019970      COMPUTE  WS-DIGIT-START = WS-LEAD-SP + 1.
019980      COMPUTE  WS-DIGIT-LEN   = 7 - WS-LEAD-SP.
019990      MOVE     SPACES TO CB-VO-LINE.
020000      STRING   CB-VO-TYPE DELIMITED BY SPACE
020500               "," DELIMITED BY SIZE
020600               CB-VO-SIZE-ED (WS-DIGIT-START : WS-DIGIT-LEN)
020700                  DELIMITED BY SIZE
020800               "," DELIMITED BY SIZE
020900               CB-VO-TAG-VALUE DELIMITED BY SPACE
021000          INTO CB-VO-TEXT.
021100      WRITE    CB-VO-LINE.
021200      ADD      1 TO WS-VOL-CNT.
021300  0310-EXIT.
021400      EXIT.
021500*
021600  0900-CLOSE-FILES.
021700      CLOSE    INVENTORY-FILE VOLOUT-FILE.
021800  0900-EXIT.
021900      EXIT.
022000*
