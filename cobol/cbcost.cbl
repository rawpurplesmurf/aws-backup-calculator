000100*****************************************************************
000200*                                                               *
000300*                 Cloud Backup Cost Projection                  *
000400*        Monthly Rating Engine And Batch Driver (CBCOST)        *
000500*                                                               *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.         CBCOST.
001200*
001300      AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500      INSTALLATION.       APPLEWOOD COMPUTERS - CLOUD BACKUP UNIT.
001600*
001700      DATE-WRITTEN.       11/02/2026.
001800*
001900      DATE-COMPILED.
002000*
002100      SECURITY.           COPYRIGHT (C) 2026, VINCENT BRYAN COEN.
002200*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                         LICENSE. SEE THE FILE COPYING FOR
002400*                         DETAILS.
002500*
002600*    REMARKS.            READS THE RESOURCE FILE, RUNS THE TWELVE
002700*                         MONTH BACKUP COST SIMULATION FOR EACH
002800*                         VALID RESOURCE AND WRITES ONE COST
002900*                         RECORD
003000*                         PER RESOURCE-MONTH. INVALID RESOURCE
003100*                         TYPE
003200*                         OR JOB NAME IS REJECTED TO THE ERROR
003300*                         FILE
003400*                         AND THE RUN CONTINUES.
003500*
003600*    VERSION.            SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.     NONE.
003900*
004000*    FILES USED.
004100*                         RESOURCE-FILE.   INPUT  - RESOURCE LIST.
004200*                         COST-FILE.       OUTPUT - MONTHLY COSTS.
004300*                         ERROR-FILE.      OUTPUT - REJECT
004400*                         MESSAGES.
004500*
004600*    ERROR MESSAGES USED.
004700*                         CB001, CB002.
004800*
004900* CHANGES:
005000* 11/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR.
005100* 12/02/2026 VBC -    .01 ADDED JULIAN DAY ARITHMETIC PARAGRAPHS
005200*                         FOR THE RETENTION/COLD WINDOW TESTS.
005300* 13/02/2026 VBC -    .02 FIXED INTRADAY MULTIPLIER - WAS BEING
005400*                         APPLIED TO THE MONTH TOTAL TWICE.
005500* 14/02/2026 VBC -    .03 ROUND EACH SCHEDULE BEFORE WRITING THE
005600*                         BREAKDOWN BUT KEEP THE UNROUNDED FIGURE
005700*                         FOR THE MONTH TOTAL - PER TICKET CB0003.
005800* 16/02/2026 VBC -    .04 SWITCHED BREAKDOWN POSTING TO THE
005900*                         CB-OUT-BRK-TABLE REDEFINES IN WSCBCOST.
006000* 18/02/2026 VBC - 1.1.00 RUN-DATE NOW TAKEN AS A CHAINING
006100*                         ARGUMENT INSTEAD OF ACCEPT FROM DATE SO
006200*                         A RUN CAN BE REPRODUCED - TICKET CB0005.
006300* 20/02/2026 VBC -    .01 CLEAN UP OF COMMENTS BEFORE RELEASE.
006400* 24/02/2026 VBC -    .02 Y2K NOTE - ALL DATES HELD CCYYMMDD,
006500*                         JULIAN ARITHMETIC GOOD FOR 1583-4099.
006520* 25/02/2026 VBC -    .03 ADDED 88-LEVELS ON THE COLD-TIER,
006540*                         INTERVAL-TYPE, EOF AND VALID-ROW
006560*                         SWITCHES PER THE SHOP'S CONDITION-NAME
006580*                         STANDARD.
006600*
006700*****************************************************************
006800*
006900  ENVIRONMENT             DIVISION.
007000*================================
007100*
007200  CONFIGURATION           SECTION.
007300  SPECIAL-NAMES.
007400      C01 IS TOP-OF-FORM.
007500*
007600  INPUT-OUTPUT            SECTION.
007700  FILE-CONTROL.
007800      SELECT  RESOURCE-FILE   ASSIGN       RESOURCE-FILE
007900                               ORGANIZATION LINE SEQUENTIAL
008000                               STATUS       CB-RES-STATUS.
008100*
008200      SELECT  COST-FILE       ASSIGN       COST-FILE
008300                               ORGANIZATION LINE SEQUENTIAL
008400                               STATUS       CB-COST-STATUS.
008500*
008600      SELECT  ERROR-FILE      ASSIGN       ERROR-FILE
008700                               ORGANIZATION LINE SEQUENTIAL
008800                               STATUS       CB-ERR-STATUS.
008900*
009000  DATA                    DIVISION.
009100*================================
009200*
009300  FILE                    SECTION.
009400*
009500  FD  RESOURCE-FILE.
009600  COPY "WSCBRES.COB".
009700*
009800  FD  COST-FILE.
009900  COPY "WSCBCOST.COB".
010000*
010100  FD  ERROR-FILE.
010200  01  CB-ERR-LINE.
010300      03  CB-ERR-TEXT          PIC X(75).
010400      03  FILLER               PIC X(5).
010500*
010600  WORKING-STORAGE SECTION.
010700*-----------------------
010800  77  PROG-NAME               PIC X(17)  VALUE "CBCOST  (1.1.03)".
010900*
011000  COPY "WSCBPRICE.COB".
011100  COPY "WSCBSCHED.COB".
011200*
011300  01  WS-DATA.
011400      03  CB-RES-STATUS        PIC XX     VALUE ZERO.
011500      03  CB-COST-STATUS       PIC XX     VALUE ZERO.
011600      03  CB-ERR-STATUS        PIC XX     VALUE ZERO.
011700      03  WS-EOF-RESOURCE       PIC X      VALUE "N".
011720          88  WS-RESOURCE-AT-EOF      VALUE "Y".
011740          88  WS-RESOURCE-NOT-AT-EOF  VALUE "N".
011800      03  WS-VALID-FLAG         PIC X      VALUE "N".
011820          88  WS-RESOURCE-IS-VALID    VALUE "Y".
011840          88  WS-RESOURCE-NOT-VALID   VALUE "N".
011900      03  WS-REC-CNT            PIC 9(7)   VALUE ZERO COMP.
012000      03  WS-ERR-CNT            PIC 9(7)   VALUE ZERO COMP.
012100      03  WS-PRC-IDX-SAVE       PIC 9(2)   VALUE ZERO COMP.
012200      03  FILLER                PIC X(5).
012300*
012400  01  WS-RUN-DATE-FIELDS.
012500*   Baseline (run) date, broken out for the Julian conversion.
012600      03  WS-RUN-CCYY           PIC 9(4).
012700      03  WS-RUN-MM             PIC 9(2).
012800      03  WS-RUN-DD             PIC 9(2).
012900  01  WS-RUN-DATE9 REDEFINES WS-RUN-DATE-FIELDS
013000                              PIC 9(8).
013100*
013200  01  WS-CALC-FIELDS.
013300*   Month loop control.
013400      03  WS-MONTH-IDX          PIC 9(2)   COMP.
013500      03  WS-MONTH-START-CCYY   PIC 9(4).
013600      03  WS-MONTH-START-MM     PIC 9(2).
013700      03  WS-MONTH-START-DD     PIC 9(2).
013800      03  WS-MONTH-START-JDN    PIC 9(9).
013900      03  WS-MONTH-END-CCYY     PIC 9(4).
014000      03  WS-MONTH-END-MM       PIC 9(2).
014100      03  WS-MONTH-END-DD       PIC 9(2).
014200      03  WS-MONTH-END-JDN      PIC 9(9).
014300      03  WS-DAYS-IN-MONTH      PIC 9(3).
014400*   Recovery point loop control.
014500      03  WS-RP-IDX             PIC 9(3)   COMP.
014600      03  WS-RP-CCYY            PIC 9(4).
014700      03  WS-RP-MM              PIC 9(2).
014800      03  WS-RP-DD              PIC 9(2).
014900      03  WS-RP-JDN             PIC 9(9).
015000*   Working day-count/ratio fields - at least 6 decimal places
015100*   of working precision as called for by the costing rules.
015200      03  WS-WARM-END-JDN       PIC 9(9).
015300      03  WS-WARM-START-JDN     PIC 9(9).
015400      03  WS-WARM-DAYS          PIC S9(4).
015500      03  WS-COLD-START-JDN     PIC 9(9).
015600      03  WS-COLD-END-JDN       PIC 9(9).
015700      03  WS-COLD-DAYS          PIC S9(4).
015800      03  WS-RATIO              PIC 9V9(9).
015900      03  WS-POINT-COST         PIC 9(9)V9(9).
016000      03  WS-SCHED-COST-UNR     PIC 9(9)V9(9).
016100      03  WS-SCHED-COST-RND     PIC 9(9)V9(6).
016200      03  WS-MONTH-TOTAL-UNR    PIC 9(9)V9(9).
016300      03  WS-MONTH-TOTAL-RND    PIC 9(9)V9(6).
016400*   Temporaries for the add-months and day-count routines.
016500      03  WS-AM-TOTAL-MONTHS    PIC S9(9).
016600      03  WS-AM-NEW-CCYY        PIC 9(4).
016700      03  WS-AM-NEW-MM          PIC 9(2).
016800      03  WS-AM-MAX-DAY         PIC 9(2).
016900      03  WS-LY-R400            PIC 9(3).
017000      03  WS-LY-R4               PIC 9(2).
017100      03  WS-LY-R100             PIC 9(2).
017200      03  WS-JDN-A              PIC 9(9).
017300      03  WS-JDN-L1             PIC S9(9).
017400      03  WS-JDN-N              PIC S9(9).
017500      03  WS-JDN-L2             PIC S9(9).
017600      03  WS-JDN-Y              PIC S9(9).
017700      03  WS-JDN-M              PIC S9(9).
017800      03  WS-JDN-D              PIC S9(9).
017900      03  FILLER                PIC X(5).
018000*
018100  01  CB-ERR-MESSAGES.
018200      03  CB001     PIC X(26) VALUE "Unsupported resource type".
018300      03  CB002     PIC X(19) VALUE "Unknown backup job".
018400      03  FILLER                PIC X(5).
018500*
018600*   Baseline date is passed in as a chaining argument (CCYYMMDD)
018700*   so that a run can be reproduced exactly from the job control
018800*   that invoked it, rather than floating off today's date.
018900  01  Arg1                    PIC 9(8)  VALUE ZERO.
019000*
019100  PROCEDURE DIVISION CHAINING Arg1.
019200*
019300  0100-MAIN-LOGIC             SECTION.
019400*********************************
019500      MOVE     Arg1          TO WS-RUN-DATE9.
019600      PERFORM  0110-OPEN-FILES       THRU 0110-EXIT.
019700      PERFORM  0200-READ-RESOURCE    THRU 0200-EXIT.
019800      PERFORM  0300-PROCESS-RESOURCE THRU 0300-EXIT
019900          UNTIL WS-RESOURCE-AT-EOF.
020000      PERFORM  0900-CLOSE-FILES      THRU 0900-EXIT.
020100      GOBACK.
020200*
020300  0100-EXIT.
020400      EXIT.
020500*
020600  0110-OPEN-FILES.
020700      OPEN     INPUT  RESOURCE-FILE.
020800      OPEN     OUTPUT COST-FILE.
020900      OPEN     OUTPUT ERROR-FILE.
021000  0110-EXIT.
021100      EXIT.
021200*
021300  0200-READ-RESOURCE.
021400      READ     RESOURCE-FILE
021500          AT END
021600               SET  WS-RESOURCE-AT-EOF TO TRUE
021700      END-READ.
021800  0200-EXIT.
021900      EXIT.
022000*
022100  0300-PROCESS-RESOURCE.
022200      ADD      1 TO WS-REC-CNT.
022300      SET      WS-RESOURCE-IS-VALID TO TRUE.
022400      PERFORM  0310-VALIDATE-TYPE THRU 0310-EXIT.
022500      IF       WS-RESOURCE-IS-VALID
022600               PERFORM 0320-VALIDATE-JOB THRU 0320-EXIT
022700      END-IF.
022800      IF       WS-RESOURCE-IS-VALID
022900               PERFORM 0400-CALC-RESOURCE THRU 0400-EXIT
023000      END-IF.
023100      PERFORM  0200-READ-RESOURCE THRU 0200-EXIT.
023200  0300-EXIT.
023300      EXIT.
023400*
023500  0310-VALIDATE-TYPE.
023600*   RES-TYPE must match one of the three price table entries.
023700      SET      CB-PRC-IDX TO 1.
023800      SEARCH   CB-PRC-ENTRY
023900          AT END
024000               SET  WS-RESOURCE-NOT-VALID TO TRUE
024100               STRING   CB001 " - " CB-RES-TYPE
024200                        DELIMITED BY SIZE INTO CB-ERR-TEXT
024300               WRITE    CB-ERR-LINE
024400               ADD      1 TO WS-ERR-CNT
024500          WHEN CB-PRC-TYPE (CB-PRC-IDX) = CB-RES-TYPE
024600               SET WS-PRC-IDX-SAVE TO CB-PRC-IDX
024700      END-SEARCH.
024800  0310-EXIT.
024900      EXIT.
025000*
025100  0320-VALIDATE-JOB.
025200*   A blank job name means all six schedules apply. A non-blank
025300*   name must match exactly one schedule.
025400      IF       CB-RES-JOB = SPACES
025500               GO TO 0320-EXIT
025600      END-IF.
025700      SET      CB-SCH-IDX TO 1.
025800      SEARCH   CB-SCH-ENTRY
025900          AT END
026000               SET  WS-RESOURCE-NOT-VALID TO TRUE
026100               STRING   CB002 " - " CB-RES-JOB
026200                        DELIMITED BY SIZE INTO CB-ERR-TEXT
026300               WRITE    CB-ERR-LINE
026400               ADD      1 TO WS-ERR-CNT
026500          WHEN CB-SCH-NAME (CB-SCH-IDX) = CB-RES-JOB
026600               CONTINUE
026700      END-SEARCH.
026800  0320-EXIT.
026900      EXIT.
027000*
027100  0400-CALC-RESOURCE.
027200*   Twelve month simulation for the current resource. Output
027300*   is grouped by resource, month 1 thru 12 ascending, same
027400*   order the resource arrived in on RESOURCE-FILE.
027500      MOVE     CB-RES-TYPE     TO CB-OUT-RES-TYPE.
027600      MOVE     CB-RES-SIZE-GB  TO CB-OUT-RES-SIZE-GB.
027700      MOVE     1 TO WS-MONTH-IDX.
027800      PERFORM  0410-CALC-MONTH THRU 0410-EXIT
027900          UNTIL WS-MONTH-IDX > 12.
028000  0400-EXIT.
028100      EXIT.
028200*
028300  0410-CALC-MONTH.
028400      MOVE     WS-MONTH-IDX TO CB-OUT-MONTH-NO.
028500*   Month start = baseline advanced (month idx - 1) months.
028600      COMPUTE  WS-AM-TOTAL-MONTHS = WS-MONTH-IDX - 1.
028700      MOVE     WS-RUN-CCYY TO WS-AM-NEW-CCYY.
028800      MOVE     WS-RUN-MM   TO WS-AM-NEW-MM.
028900      MOVE     WS-RUN-DD   TO WS-MONTH-START-DD.
029000      PERFORM  0600-ADD-MONTHS THRU 0600-EXIT.
029100      MOVE     WS-AM-NEW-CCYY TO WS-MONTH-START-CCYY.
029200      MOVE     WS-AM-NEW-MM   TO WS-MONTH-START-MM.
029300      MOVE     WS-MONTH-START-CCYY TO WS-RP-CCYY.
029400      MOVE     WS-MONTH-START-MM   TO WS-RP-MM.
029500      MOVE     WS-MONTH-START-DD   TO WS-RP-DD.
029600      PERFORM  0610-CALC-JDN THRU 0610-EXIT.
029700      MOVE     WS-JDN-A TO WS-MONTH-START-JDN.
029800*   Month end = month start advanced one further calendar month -
029900*   advanced from month start's own (already clamped) day, not
030000*   re-clamped from the baseline day a second time, so a chain
030100*   of short months clamps only once per step as the spec shows.
030200      COMPUTE  WS-AM-TOTAL-MONTHS = 1.
030300      MOVE     WS-MONTH-START-CCYY TO WS-AM-NEW-CCYY.
030400      MOVE     WS-MONTH-START-MM   TO WS-AM-NEW-MM.
030500      PERFORM  0600-ADD-MONTHS THRU 0600-EXIT.
030600      MOVE     WS-AM-NEW-CCYY TO WS-MONTH-END-CCYY.
030700      MOVE     WS-AM-NEW-MM   TO WS-MONTH-END-MM.
030800      MOVE     WS-AM-NEW-CCYY TO WS-RP-CCYY.
030900      MOVE     WS-AM-NEW-MM   TO WS-RP-MM.
031000      MOVE     WS-MONTH-START-DD TO WS-MONTH-END-DD WS-RP-DD.
031100      PERFORM  0610-CALC-JDN THRU 0610-EXIT.
031200      MOVE     WS-JDN-A TO WS-MONTH-END-JDN.
031300      COMPUTE  WS-DAYS-IN-MONTH = WS-MONTH-END-JDN -
031400             WS-MONTH-START-JDN.
031500*
031600      MOVE     ZERO TO WS-MONTH-TOTAL-UNR.
031700      SET      CB-SCH-IDX TO 1.
031800      SET      CB-OUT-BRK-IDX TO 1.
031900      PERFORM  0420-CALC-SCHEDULE THRU 0420-EXIT
032000          VARYING CB-SCH-IDX FROM 1 BY 1
032100          UNTIL CB-SCH-IDX > 6.
032200      COMPUTE  WS-MONTH-TOTAL-RND ROUNDED = WS-MONTH-TOTAL-UNR.
032300      MOVE     WS-MONTH-TOTAL-RND TO CB-OUT-MONTH-COST.
032400      WRITE    CB-OUT-RECORD.
032500      ADD      1 TO WS-MONTH-IDX.
032600  0410-EXIT.
032700      EXIT.
032800*
032900  0420-CALC-SCHEDULE.
033000*   Skip a schedule that was not requested by CB-RES-JOB.
033100      SET      CB-OUT-BRK-IDX TO CB-SCH-IDX.
033200      IF       CB-RES-JOB NOT = SPACES
033300          AND  CB-SCH-NAME (CB-SCH-IDX) NOT = CB-RES-JOB
033400               MOVE ZERO TO CB-OUT-BRK-ENTRY (CB-OUT-BRK-IDX)
033500               GO TO 0420-EXIT
033600      END-IF.
033700*   RDS has no cold tier - a cold price never applies to it
033800*   regardless of the schedule's own cold-after day count.
033900      MOVE     ZERO TO WS-SCHED-COST-UNR.
034000      MOVE     ZERO TO WS-RP-JDN.
034100      MOVE     1 TO WS-RP-IDX.
034200      MOVE     WS-RUN-CCYY TO WS-RP-CCYY.
034300      MOVE     WS-RUN-MM   TO WS-RP-MM.
034400      MOVE     WS-RUN-DD   TO WS-RP-DD.
034500      PERFORM  0430-CALC-POINT THRU 0430-EXIT
034600          UNTIL WS-RP-JDN NOT < WS-MONTH-END-JDN.
034700      IF       CB-SCH-NAME (CB-SCH-IDX) = "INTRADAY"
034800               COMPUTE WS-SCHED-COST-UNR = WS-SCHED-COST-UNR * 6
034900      END-IF.
035000      ADD      WS-SCHED-COST-UNR TO WS-MONTH-TOTAL-UNR.
035100      COMPUTE  WS-SCHED-COST-RND ROUNDED = WS-SCHED-COST-UNR.
035200      MOVE     WS-SCHED-COST-RND TO CB-OUT-BRK-ENTRY
035300             (CB-OUT-BRK-IDX).
035400  0420-EXIT.
035500      EXIT.
035600*
035700  0430-CALC-POINT.
035800*   Locate this recovery point's Julian day number, then test
035900*   whether it still lies before the month ends.
036000      PERFORM  0610-CALC-JDN THRU 0610-EXIT.
036100      MOVE     WS-JDN-A TO WS-RP-JDN.
036200      IF       WS-RP-JDN NOT < WS-MONTH-END-JDN
036300               GO TO 0430-EXIT
036400      END-IF.
036500      PERFORM  0440-POINT-CONTRIB THRU 0440-EXIT.
036600      ADD      WS-POINT-COST TO WS-SCHED-COST-UNR.
036700*   Step to the next recovery point.
036800      IF       CB-SCH-INTERVAL-DAYS (CB-SCH-IDX)
036900               COMPUTE WS-JDN-A = WS-RP-JDN + CB-SCH-INTERVAL-VAL
037000             (CB-SCH-IDX)
037100               PERFORM 0620-JDN-TO-DATE THRU 0620-EXIT
037200               MOVE    WS-AM-NEW-CCYY TO WS-RP-CCYY
037300               MOVE    WS-AM-NEW-MM   TO WS-RP-MM
037400               MOVE    WS-JDN-D       TO WS-RP-DD
037500      ELSE
037600*            Calendar-interval schedule - advance from this
037700*            point's
037800*            own (already clamped) day, the same
037900*            one-step-at-a-time
038000*            rule 0410 uses for month_end, so a long run of short
038100*            Februaries clamps afresh at each step, not just once.
038200               COMPUTE WS-AM-TOTAL-MONTHS = CB-SCH-INTERVAL-VAL
038300             (CB-SCH-IDX)
038400               MOVE    WS-RP-CCYY   TO WS-AM-NEW-CCYY
038500               MOVE    WS-RP-MM     TO WS-AM-NEW-MM
038600               MOVE    WS-RP-DD     TO WS-MONTH-START-DD
038700               PERFORM 0600-ADD-MONTHS THRU 0600-EXIT
038800               MOVE    WS-AM-NEW-CCYY TO WS-RP-CCYY
038900               MOVE    WS-AM-NEW-MM   TO WS-RP-MM
039000               MOVE    WS-MONTH-START-DD TO WS-RP-DD
039100      END-IF.
039200      ADD      1 TO WS-RP-IDX.
039300  0430-EXIT.
039400      EXIT.
039500*
039600  0440-POINT-CONTRIB.
039700*   Warm window: ends at the earlier of cold-over, retention
039800*   end or month end. An intraday-type schedule never goes
039900*   cold, so its warm window runs to the retention end.
040000      IF       CB-SCH-COLD-AFTER (CB-SCH-IDX) > 0
040100               COMPUTE WS-WARM-END-JDN =
040200                   WS-RP-JDN + CB-SCH-COLD-AFTER (CB-SCH-IDX)
040300      ELSE
040400               COMPUTE WS-WARM-END-JDN =
040500                   WS-RP-JDN + CB-SCH-RETENTION (CB-SCH-IDX)
040600      END-IF.
040700      IF       WS-WARM-END-JDN > WS-MONTH-END-JDN
040800               MOVE WS-MONTH-END-JDN TO WS-WARM-END-JDN
040900      END-IF.
041000      IF       WS-RP-JDN > WS-MONTH-START-JDN
041100               MOVE WS-RP-JDN TO WS-WARM-START-JDN
041200      ELSE
041300               MOVE WS-MONTH-START-JDN TO WS-WARM-START-JDN
041400      END-IF.
041500      COMPUTE  WS-WARM-DAYS = WS-WARM-END-JDN - WS-WARM-START-JDN.
041600      IF       WS-WARM-DAYS < 0
041700               MOVE ZERO TO WS-WARM-DAYS
041800      END-IF.
041900*
042000      MOVE     ZERO TO WS-COLD-DAYS.
042100      IF       CB-SCH-COLD-AFTER (CB-SCH-IDX) > 0
042200          AND  CB-PRC-HAS-COLD-TIER (WS-PRC-IDX-SAVE)
042300               COMPUTE WS-COLD-START-JDN =
042400                   WS-RP-JDN + CB-SCH-COLD-AFTER (CB-SCH-IDX)
042500               IF WS-COLD-START-JDN < WS-MONTH-END-JDN
042600                  COMPUTE WS-COLD-END-JDN =
042700                      WS-RP-JDN + CB-SCH-RETENTION (CB-SCH-IDX)
042800                  IF WS-COLD-END-JDN > WS-MONTH-END-JDN
042900                     MOVE WS-MONTH-END-JDN TO WS-COLD-END-JDN
043000                  END-IF
043100                  IF WS-COLD-START-JDN > WS-MONTH-START-JDN
043200                     COMPUTE WS-COLD-DAYS =
043300                         WS-COLD-END-JDN - WS-COLD-START-JDN
043400                  ELSE
043500                     COMPUTE WS-COLD-DAYS =
043600                         WS-COLD-END-JDN - WS-MONTH-START-JDN
043700                  END-IF
043800                  IF WS-COLD-DAYS < 0
043900                     MOVE ZERO TO WS-COLD-DAYS
044000                  END-IF
044100               END-IF
044200      END-IF.
044300*
044400      COMPUTE  WS-RATIO ROUNDED = WS-WARM-DAYS / WS-DAYS-IN-MONTH.
044500      COMPUTE  WS-POINT-COST =
044600          CB-RES-SIZE-GB * WS-RATIO * CB-PRC-WARM-PRICE
044700             (WS-PRC-IDX-SAVE).
044800      IF       WS-COLD-DAYS > 0
044900               COMPUTE WS-RATIO ROUNDED = WS-COLD-DAYS /
045000             WS-DAYS-IN-MONTH
045100               COMPUTE WS-POINT-COST = WS-POINT-COST +
045200                   CB-RES-SIZE-GB * WS-RATIO
045300                   * CB-PRC-COLD-PRICE (WS-PRC-IDX-SAVE)
045400      END-IF.
045500  0440-EXIT.
045600      EXIT.
045700*
045800  0600-ADD-MONTHS.
045900*   Advances WS-AM-NEW-CCYY/MM by WS-AM-TOTAL-MONTHS calendar
046000*   months, clamping the day to the last day of the target
046100*   month (Jan 31 + 1 month = Feb 28/29, not Mar 3).
046200      COMPUTE  WS-AM-TOTAL-MONTHS =
046300          (WS-AM-NEW-CCYY * 12 + WS-AM-NEW-MM - 1) +
046400             WS-AM-TOTAL-MONTHS.
046500      COMPUTE  WS-AM-NEW-CCYY = WS-AM-TOTAL-MONTHS / 12.
046600      COMPUTE  WS-AM-NEW-MM  =
046700          WS-AM-TOTAL-MONTHS - (WS-AM-NEW-CCYY * 12) + 1.
046800      EVALUATE WS-AM-NEW-MM
046900          WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
047000               MOVE 31 TO WS-AM-MAX-DAY
047100          WHEN 4  WHEN 6  WHEN 9  WHEN 11
047200               MOVE 30 TO WS-AM-MAX-DAY
047300          WHEN OTHER
047400               COMPUTE WS-LY-R400 =
047500                   WS-AM-NEW-CCYY - (WS-AM-NEW-CCYY / 400) * 400
047600               COMPUTE WS-LY-R4 =
047700                   WS-AM-NEW-CCYY - (WS-AM-NEW-CCYY / 4) * 4
047800               COMPUTE WS-LY-R100 =
047900                   WS-AM-NEW-CCYY - (WS-AM-NEW-CCYY / 100) * 100
048000               IF  WS-LY-R400 = 0
048100                OR (WS-LY-R4 = 0 AND WS-LY-R100 NOT = 0)
048200                    MOVE 29 TO WS-AM-MAX-DAY
048300               ELSE
048400                    MOVE 28 TO WS-AM-MAX-DAY
048500               END-IF
048600      END-EVALUATE.
048700      IF       WS-MONTH-START-DD > WS-AM-MAX-DAY
048800               MOVE WS-AM-MAX-DAY TO WS-MONTH-START-DD
048900      END-IF.
049000  0600-EXIT.
049100      EXIT.
049200*
049300  0610-CALC-JDN.
049400*   Converts WS-RP-CCYY/MM/DD to an absolute Julian day number
049500*   in WS-JDN-A, using the standard Fliegel/Van Flandern integer
049600*   formula - no intrinsic date functions used.
049700      COMPUTE  WS-JDN-L1 = (WS-RP-MM - 14) / 12.
049800      COMPUTE  WS-JDN-A =
049900          (1461 * (WS-RP-CCYY + 4800 + WS-JDN-L1)) / 4
050000          + (367 * (WS-RP-MM - 2 - 12 * WS-JDN-L1)) / 12
050100          - (3 * ((WS-RP-CCYY + 4900 + WS-JDN-L1) / 100)) / 4
050200          + WS-RP-DD - 32075.
050300  0610-EXIT.
050400      EXIT.
050500*
050600  0620-JDN-TO-DATE.
050700*   Inverse of 0610 - converts the Julian day number in
050800*   WS-JDN-A back to WS-AM-NEW-CCYY/MM and WS-JDN-D (day).
050900      COMPUTE  WS-JDN-L1 = WS-JDN-A + 68569.
051000      COMPUTE  WS-JDN-N  = (4 * WS-JDN-L1) / 146097.
051100      COMPUTE  WS-JDN-L1 = WS-JDN-L1 - ((146097 * WS-JDN-N + 3) /
051200             4).
051300      COMPUTE  WS-JDN-Y  = (4000 * (WS-JDN-L1 + 1)) / 1461001.
051400      COMPUTE  WS-JDN-L1 = WS-JDN-L1 - (1461 * WS-JDN-Y) / 4 + 31.
051500      COMPUTE  WS-JDN-M  = (80 * WS-JDN-L1) / 2447.
051600      COMPUTE  WS-JDN-D  = WS-JDN-L1 - (2447 * WS-JDN-M) / 80.
051700      COMPUTE  WS-JDN-L2 = WS-JDN-M / 11.
051800      COMPUTE  WS-JDN-M  = WS-JDN-M + 2 - 12 * WS-JDN-L2.
051900      COMPUTE  WS-JDN-Y  = 100 * (WS-JDN-N - 49) + WS-JDN-Y +
052000             WS-JDN-L2.
052100      MOVE     WS-JDN-Y  TO WS-AM-NEW-CCYY.
052200      MOVE     WS-JDN-M  TO WS-AM-NEW-MM.
052300  0620-EXIT.
052400      EXIT.
052500*
052600  0900-CLOSE-FILES.
052700      CLOSE    RESOURCE-FILE COST-FILE ERROR-FILE.
052800  0900-EXIT.
052900      EXIT.
053000*
